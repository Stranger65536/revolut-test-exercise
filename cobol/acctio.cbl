000100 IDENTIFICATION DIVISION.                                         00000100
000200 PROGRAM-ID.    ACCTIO.                                           00000200
000300 AUTHOR.        R S NAKASHIMA.                                    00000300
000400 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         00000400
000500 DATE-WRITTEN.  03/15/87.                                         00000500
000600 DATE-COMPILED.                                                   00000600
000700 SECURITY.      NON-CONFIDENTIAL.                                 00000700
000800*                                                                 00000800
000900***************************************************************** 00000900
001000* ACCTIO  --  LEDGER ACCOUNT MASTER I/O SERVICE                 * 00001000
001100***************************************************************** 00001100
001200*                                                                 00001200
001300*    CALLED BY THE TRANSFER POSTING DRIVER (TRNPOST1) TO FETCH    00001300
001400*    AND UPDATE ONE ROW OF THE ACCOUNTS-FILE AT A TIME, KEYED BY  00001400
001500*    ACCT-ID.  THE CALLER SETS PARM-FUNCTION TO:                  00001500
001600*        'F'  FETCH THE ACCOUNT NAMED IN PARM-ACCT-ID             00001600
001700*        'U'  REPLACE THE STORED AMOUNT WITH PARM-ACCT-AMOUNT     00001700
001800*        'C'  CLOSE ACCOUNTS-FILE (END OF JOB HOUSEKEEPING)       00001800
001900*    PARM-RETURN-CD COMES BACK 0 (OK), 4 (ACCOUNT NOT ON FILE) OR 00001900
002000*    8 (UNRECOVERABLE I/O ERROR -- THIS MODULE ABENDS BEFORE      00002000
002100*    RETURNING AN 8, SO THE CALLER WILL NEVER ACTUALLY SEE ONE).  00002100
002200*    A MATCH-ON-ZERO-RECORDS KEYED READ OR REWRITE IS TREATED AS  00002200
002300*    A HARD ERROR, NOT A ZERO-BALANCE DEFAULT.                    00002300
002400*                                                                 00002400
002500***************************************************************** 00002500
002600*                     CHANGE LOG                                * 00002600
002700***************************************************************** 00002700
002800* 03/15/87 RSN  ORIGINAL CODING.  FETCH ONLY; THE FIRST RELEASE   00002800
002900*               OF THE TRANSFER JOB POSTED BY READING THE WHOLE   00002900
003000*               ACCOUNTS-FILE SEQUENTIALLY, SO ONLY A READ WAS    00003000
003100*               NEEDED HERE.                                      00003100
003200* 09/22/88 DWS  ADDED FUNCTION CODE 'U' (UPDATE) NOW THAT THE     00003200
003300*               DRIVER POSTS ONE TRANSFER AT A TIME AGAINST THE   00003300
003400*               INDEXED FILE INSTEAD OF REWRITING THE WHOLE RUN.  00003400
003500* 04/02/90 RSN  TKT#4410 - RETURN-CD NOW DISTINGUISHES NOT-ON-    00003500
003600*               FILE (4) FROM A HARD I/O ERROR; CALLER WAS        00003600
003700*               TREATING BOTH THE SAME AND POSTING GARBAGE.       00003700
003800* 11/14/91 JWB  TKT#5166 - FUNCTION CODE 'C' ADDED SO THE DRIVER  00003800
003900*               CAN CLOSE ACCOUNTS-FILE AT END OF JOB INSTEAD OF  00003900
004000*               LEAVING IT OPEN FOR THE NEXT STEP TO TRIP OVER.   00004000
004100* 06/08/93 RSN  TKT#6204 - ACCOUNTS-FILE IS NOW OPENED ONCE AND   00004100
004200*               LEFT OPEN ACROSS CALLS.  OPEN/CLOSE PER TRANSFER  00004200
004300*               WAS KILLING THROUGHPUT ON THE OVERNIGHT RUN.      00004300
004400* 02/27/95 DWS  TKT#6890 - DYNAMIC ACCESS RE-VERIFIED AGAINST THE 00004400
004500*               NEW DASD POOL AFTER THE MIGRATION.  NO SOURCE     00004500
004600*               CHANGE REQUIRED.                                  00004600
004700* 08/19/98 JWB  Y2K#0098 - WORKING-STORAGE DATE FIELDS REVIEWED   00004700
004800*               FOR YEAR 2000 READINESS.                          00004800
004900* 01/11/99 JWB  Y2K#0098 - SIGN-OFF.  NO DATE FIELDS ARE STORED   00004900
005000*               ON ACCOUNTS-FILE; CENTURY WINDOW NOT APPLICABLE.  00005000
005100* 05/30/01 RSN  TKT#7720 - ADDED WS-AMOUNT-HEX REDEFINES FOR      00005100
005200*               ABEND DISPLAYS.  SUPPORT WAS ASKING FOR THE RAW   00005200
005300*               PACKED BYTES WHEN A BALANCE LOOKED WRONG.         00005300
005400* 10/04/04 MPK  TKT#8401 - FILE STATUS 21/23/91 ALL TREATED AS    00005400
005500*               NOT-ON-FILE; ONLY A GENUINE I/O ERROR ABENDS NOW. 00005500
005600* 03/14/11 LDM  TKT#9944 - 200/300 RECODED TO GO TO THEIR OWN     00005600
005700*               -EXIT (OR STRAIGHT TO 9999-ABEND-ROUTINE) AS SOON 00005700
005800*               AS A LOOKUP MISSES OR FAILS, INSTEAD OF NESTING   00005800
005900*               UNDER IF/ELSE.  NO LOGIC CHANGE -- BROUGHT BACK IN00005900
006000*               LINE WITH HOW THIS SHOP HAS ALWAYS SHORT-CIRCUITED00006000
006100*               A FAILED LOOKUP.                                  00006100
006200*                                                                 00006200
006300 ENVIRONMENT DIVISION.                                            00006300
006400 CONFIGURATION SECTION.                                           00006400
006500 SOURCE-COMPUTER. IBM-390.                                        00006500
006600 OBJECT-COMPUTER. IBM-390.                                        00006600
006700 SPECIAL-NAMES.                                                   00006700
006800     C01 IS TOP-OF-FORM                                           00006800
006900     UPSI-0 ON  STATUS IS ACCTIO-TRACE-ON                         00006900
007000            OFF STATUS IS ACCTIO-TRACE-OFF.                       00007000
007100*                                                                 00007100
007200 INPUT-OUTPUT SECTION.                                            00007200
007300 FILE-CONTROL.                                                    00007300
007400     SELECT ACCOUNTS-FILE                                         00007400
007500            ASSIGN       TO ACCTFILE                              00007500
007600            ORGANIZATION IS INDEXED                               00007600
007700            ACCESS MODE  IS DYNAMIC                               00007700
007800            RECORD KEY   IS ACCT-ID                               00007800
007900            FILE STATUS  IS ACCT-FILE-STATUS.                     00007900
008000*                                                                 00008000
008100 DATA DIVISION.                                                   00008100
008200 FILE SECTION.                                                    00008200
008300 FD  ACCOUNTS-FILE                                                00008300
008400     RECORDING MODE IS F                                          00008400
008500     LABEL RECORDS ARE STANDARD                                   00008500
008600     DATA RECORD IS ACCT-RECORD.                                  00008600
008700 COPY ACCTREC REPLACING ==:TAG:== BY ==ACCT==.                    00008700
008800*                                                                 00008800
008900 WORKING-STORAGE SECTION.                                         00008900
009000 01  FILE-STATUS-CODES.                                           00009000
009100     05  ACCT-FILE-STATUS         PIC X(2)  VALUE SPACES.         00009100
009200         88  ACCT-FOUND           VALUE "00".                     00009200
009300         88  ACCT-NOTFND          VALUE "21" "23" "91".           00009300
009400         88  ACCT-DUPKEY          VALUE "22".                     00009400
009500     05  ACCT-FILE-OPEN-SW        PIC X(1)  VALUE "N".            00009500
009600         88  ACCT-FILE-IS-OPEN    VALUE "Y".                      00009600
009700*                                                                 00009700
009800 01  MISC-FIELDS.                                                 00009800
009900     05  WS-CALL-COUNT            PIC S9(9) COMP   VALUE +0.      00009900
010000     05  WS-FETCH-COUNT           PIC S9(9) COMP   VALUE +0.      00010000
010100     05  WS-UPDATE-COUNT          PIC S9(9) COMP   VALUE +0.      00010100
010200     05  PARA-NAME                PIC X(40)        VALUE SPACES.  00010200
010300     05  ABEND-REASON             PIC X(50)        VALUE SPACES.  00010300
010400*                                                                 00010400
010500 01  WS-AMOUNT-WORK               PIC S9(13)V9(2) COMP-3 VALUE 0. 00010500
010600 01  WS-AMOUNT-HEX REDEFINES WS-AMOUNT-WORK                       00010600
010700                               PIC X(8).                          00010700
010800*                                                                 00010800
010900 01  WS-CURRENT-DATE-TIME.                                        00010900
011000     05  WS-CURRENT-DATE.                                         00011000
011100         10  WS-CURRENT-YY        PIC 9(2).                       00011100
011200         10  WS-CURRENT-MM        PIC 9(2).                       00011200
011300         10  WS-CURRENT-DD        PIC 9(2).                       00011300
011400     05  WS-CURRENT-TIME          PIC 9(8).                       00011400
011500 01  WS-CURRENT-DATE-N REDEFINES WS-CURRENT-DATE-TIME.            00011500
011600     05  WS-CURRENT-DATE-X        PIC 9(6).                       00011600
011700     05  FILLER                   PIC X(8).                       00011700
011800*                                                                 00011800
011900 01  WS-ACCT-KEY-SAVE              PIC X(20) VALUE SPACES.        00011900
012000 01  WS-ACCT-KEY-SAVE-N REDEFINES WS-ACCT-KEY-SAVE                00012000
012100                               PIC 9(20).                         00012100
012200*                                                                 00012200
012300 LINKAGE SECTION.                                                 00012300
012400 01  PARM-FUNCTION                PIC X(01).                      00012400
012500     88  PARM-FETCH                VALUE "F".                     00012500
012600     88  PARM-UPDATE                VALUE "U".                    00012600
012700     88  PARM-CLOSE                 VALUE "C".                    00012700
012800 COPY ACCTREC REPLACING ==:TAG:== BY ==PARM-ACCT==.               00012800
012900 01  PARM-RETURN-CD                PIC S9(4) COMP.                00012900
013000     88  PARM-OK                    VALUE 0.                      00013000
013100     88  PARM-NOTFND                VALUE 4.                      00013100
013200     88  PARM-IOERR                 VALUE 8.                      00013200
013300     88  PARM-BADFUNC                VALUE 12.                    00013300
013400*                                                                 00013400
013500***************************************************************** 00013500
013600 PROCEDURE DIVISION USING PARM-FUNCTION, PARM-ACCT-RECORD,        00013600
013700                           PARM-RETURN-CD.                        00013700
013800***************************************************************** 00013800
013900*                                                                 00013900
014000 0000-MAIN-CONTROL.                                               00014000
014100     MOVE "0000-MAIN-CONTROL" TO PARA-NAME.                       00014100
014200     MOVE 0 TO PARM-RETURN-CD.                                    00014200
014300     ADD 1 TO WS-CALL-COUNT.                                      00014300
014400     IF NOT ACCT-FILE-IS-OPEN                                     00014400
014500        PERFORM 100-OPEN-ACCOUNTS-FILE THRU 100-EXIT              00014500
014600     END-IF.                                                      00014600
014700*                                                                 00014700
014800     EVALUATE TRUE                                                00014800
014900         WHEN PARM-FETCH                                          00014900
015000             PERFORM 200-FETCH-ACCOUNT  THRU 200-EXIT             00015000
015100         WHEN PARM-UPDATE                                         00015100
015200             PERFORM 300-UPDATE-ACCOUNT THRU 300-EXIT             00015200
015300         WHEN PARM-CLOSE                                          00015300
015400             PERFORM 900-CLOSE-ACCOUNTS-FILE THRU 900-EXIT        00015400
015500         WHEN OTHER                                               00015500
015600             MOVE 12 TO PARM-RETURN-CD                            00015600
015700     END-EVALUATE.                                                00015700
015800*                                                                 00015800
015900     GOBACK.                                                      00015900
016000*                                                                 00016000
016100 0000-EXIT.                                                       00016100
016200     EXIT.                                                        00016200
016300*                                                                 00016300
016400 100-OPEN-ACCOUNTS-FILE.                                          00016400
016500     MOVE "100-OPEN-ACCOUNTS-FILE" TO PARA-NAME.                  00016500
016600     OPEN I-O ACCOUNTS-FILE.                                      00016600
016700     IF ACCT-FILE-STATUS = "00"                                   00016700
016800        MOVE "Y" TO ACCT-FILE-OPEN-SW                             00016800
016900        GO TO 100-EXIT.                                           00016900
017000     MOVE "ACCTIO - OPEN ACCOUNTS-FILE FAILED" TO ABEND-REASON.   00017000
017100     GO TO 9999-ABEND-ROUTINE.                                    00017100
017200 100-EXIT.                                                        00017200
017300     EXIT.                                                        00017300
017400*                                                                 00017400
017500 200-FETCH-ACCOUNT.                                               00017500
017600*    THE ACCOUNT UNIT'S KEYED READ.  A LOOKUP MISS IS NOT A       00017600
017700*    ZERO-BALANCE DEFAULT -- IT IS RETURNED AS RETURN-CD 4 AND    00017700
017800*    THE CALLER MUST TREAT THE WHOLE TRANSFER AS REJECTED.  FALLS 00017800
017900*    THROUGH ON A HIT; A MISS OR A HARD ERROR BAILS OUT EARLY THE 00017900
018000*    SAME WAY CALCCOST BAILS OUT OF ITS LOOKUP PARAGRAPHS.        00018000
018100     MOVE "200-FETCH-ACCOUNT" TO PARA-NAME.                       00018100
018200     ADD 1 TO WS-FETCH-COUNT.                                     00018200
018300     MOVE PARM-ACCT-ID TO ACCT-ID.                                00018300
018400     READ ACCOUNTS-FILE                                           00018400
018500          KEY IS ACCT-ID                                          00018500
018600     END-READ.                                                    00018600
018700     IF ACCT-FOUND                                                00018700
018800        MOVE ACCT-RECORD TO PARM-ACCT-RECORD                      00018800
018900        GO TO 200-EXIT.                                           00018900
019000     IF ACCT-NOTFND                                               00019000
019100        MOVE 4 TO PARM-RETURN-CD                                  00019100
019200        GO TO 200-EXIT.                                           00019200
019300     MOVE "ACCTIO - READ ACCOUNTS-FILE I/O ERROR" TO ABEND-REASON.00019300
019400     GO TO 9999-ABEND-ROUTINE.                                    00019400
019500 200-EXIT.                                                        00019500
019600     EXIT.                                                        00019600
019700*                                                                 00019700
019800 300-UPDATE-ACCOUNT.                                              00019800
019900*    THE ACCOUNT UNIT'S KEYED UPDATE.  RE-READS FOR THE REWRITE   00019900
020000*    KEY RATHER THAN TRUSTING A STALE BUFFER FROM AN EARLIER      00020000
020100*    FETCH -- THE DRIVER MAY HAVE FETCHED BOTH SIDES OF A         00020100
020200*    TRANSFER BEFORE POSTING EITHER ONE.                          00020200
020300     MOVE "300-UPDATE-ACCOUNT" TO PARA-NAME.                      00020300
020400     ADD 1 TO WS-UPDATE-COUNT.                                    00020400
020500     MOVE PARM-ACCT-ID TO ACCT-ID.                                00020500
020600     READ ACCOUNTS-FILE                                           00020600
020700          KEY IS ACCT-ID                                          00020700
020800     END-READ.                                                    00020800
020900     IF ACCT-NOTFND                                               00020900
021000        MOVE 4 TO PARM-RETURN-CD                                  00021000
021100        GO TO 300-EXIT.                                           00021100
021200     IF NOT ACCT-FOUND                                            00021200
021300        MOVE "ACCTIO - READ-FOR-UPDATE I/O ERROR" TO ABEND-REASON 00021300
021400        GO TO 9999-ABEND-ROUTINE.                                 00021400
021500     MOVE PARM-ACCT-AMOUNT TO ACCT-AMOUNT.                        00021500
021600     REWRITE ACCT-RECORD                                          00021600
021700     END-REWRITE.                                                 00021700
021800     IF ACCT-FILE-STATUS NOT = "00"                               00021800
021900        MOVE "ACCTIO - REWRITE ACCOUNTS-FILE FAILED"              00021900
022000                                  TO ABEND-REASON                 00022000
022100        GO TO 9999-ABEND-ROUTINE.                                 00022100
022200 300-EXIT.                                                        00022200
022300     EXIT.                                                        00022300
022400*                                                                 00022400
022500 900-CLOSE-ACCOUNTS-FILE.                                         00022500
022600     MOVE "900-CLOSE-ACCOUNTS-FILE" TO PARA-NAME.                 00022600
022700     IF ACCT-FILE-IS-OPEN                                         00022700
022800        CLOSE ACCOUNTS-FILE                                       00022800
022900        MOVE "N" TO ACCT-FILE-OPEN-SW                             00022900
023000     END-IF.                                                      00023000
023100 900-EXIT.                                                        00023100
023200     EXIT.                                                        00023200
023300*                                                                 00023300
023400 9999-ABEND-ROUTINE.                                              00023400
023500     ACCEPT WS-CURRENT-DATE FROM DATE.                            00023500
023600     MOVE ACCT-AMOUNT TO WS-AMOUNT-WORK.                          00023600
023700     DISPLAY "*** ACCTIO ABEND *** " WS-CURRENT-MM "/"            00023700
023800             WS-CURRENT-DD "/" WS-CURRENT-YY.                     00023800
023900     DISPLAY "    LAST PARAGRAPH: " PARA-NAME.                    00023900
024000     DISPLAY "    REASON........: " ABEND-REASON.                 00024000
024100     DISPLAY "    FILE STATUS...: " ACCT-FILE-STATUS.             00024100
024200     DISPLAY "    ACCT-ID.......: " ACCT-ID.                      00024200
024300     DISPLAY "    AMOUNT (HEX)..: " WS-AMOUNT-HEX.                00024300
024400     MOVE 16 TO RETURN-CODE.                                      00024400
024500     GOBACK.                                                      00024500
024600 9999-EXIT.                                                       00024600
024700     EXIT.                                                        00024700
