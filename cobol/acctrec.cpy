000100***************************************************************** 00000100
000200* ACCTREC  --  LEDGER ACCOUNT MASTER RECORD                     * 00000200
000300***************************************************************** 00000300
000400*                                                                 00000400
000500*    ONE ENTRY PER ACCOUNT ON THE INDEXED ACCOUNTS-FILE, KEYED BY 00000500
000600*    :TAG:-ID (SEE ACCTIO).  THIS LAYOUT IS COPIED MORE THAN ONCE 00000600
000700*    PER PROGRAM WITH REPLACING SO THE SAME SHAPE CAN SERVE AS THE00000700
000800*    FD RECORD, THE CALL PARAMETER, AND A WORKING COPY OF A SECOND00000800
000900*    ACCOUNT -- REPLACE ==:TAG:== WITH THE PREFIX WANTED AT EACH  00000900
001000*    COPY POINT.                                                  00001000
001100*                                                                 00001100
001200*    THE POSTING LOGIC IN ACCTIO AND TRNPOST1 ONLY EVER TOUCHES   00001200
001300*    :TAG:-ID AND :TAG:-AMOUNT.  THE REMAINDER OF THE RECORD IS   00001300
001400*    CARRIED FOR THE BRANCH SYSTEMS THAT OWN IT; IT RIDES THROUGH 00001400
001500*    UNCHANGED ON EVERY FETCH/REWRITE PAIR.                       00001500
001600*                                                                 00001600
001700* 03/15/87 RSN  TKT#A1173 - ORIGINAL LAYOUT, CARRIES THE          00001700
001800*                 ACCOUNT ID AND THE PACKED BALANCE ONLY.         00001800
001900* 09/22/88 DWS  TKT#4502 - WIDENED TO THE FULL BRANCH/ADDRESS/    00001900
002000*                 AUDIT BLOCK PRODUCTION ACTUALLY CARRIES ON THE  00002000
002100*                 MASTER; THE TRANSFER JOB STILL ONLY READS       00002100
002200*                 :TAG:-ID AND :TAG:-AMOUNT.                      00002200
002300*                                                                 00002300
002400 01  :TAG:-RECORD.                                                00002400
002500     05  :TAG:-KEY.                                               00002500
002600         10  :TAG:-ID            PIC X(20).                       00002600
002700     05  :TAG:-BRANCH-CODE       PIC X(04).                       00002700
002800     05  :TAG:-CURRENCY-CODE     PIC X(03).                       00002800
002900     05  :TAG:-ACCT-TYPE-CD      PIC X(02).                       00002900
003000     05  :TAG:-STATUS-SW         PIC X(01).                       00003000
003100         88  :TAG:-ACTIVE         VALUE "A".                      00003100
003200         88  :TAG:-CLOSED         VALUE "C".                      00003200
003300         88  :TAG:-FROZEN         VALUE "F".                      00003300
003400     05  :TAG:-OPEN-DATE.                                         00003400
003500         10  :TAG:-OPEN-CC       PIC 9(02).                       00003500
003600         10  :TAG:-OPEN-YY       PIC 9(02).                       00003600
003700         10  :TAG:-OPEN-MM       PIC 9(02).                       00003700
003800         10  :TAG:-OPEN-DD       PIC 9(02).                       00003800
003900     05  :TAG:-LAST-POST-DATE.                                    00003900
004000         10  :TAG:-LAST-PST-CC   PIC 9(02).                       00004000
004100         10  :TAG:-LAST-PST-YY   PIC 9(02).                       00004100
004200         10  :TAG:-LAST-PST-MM   PIC 9(02).                       00004200
004300         10  :TAG:-LAST-PST-DD   PIC 9(02).                       00004300
004400     05  :TAG:-AMOUNT            PIC S9(13)V9(2) COMP-3.          00004400
004500     05  :TAG:-OWNER-NAME        PIC X(30).                       00004500
004600     05  :TAG:-ADDR-LINE-1       PIC X(25).                       00004600
004700     05  :TAG:-ADDR-LINE-2       PIC X(25).                       00004700
004800     05  :TAG:-CITY              PIC X(17).                       00004800
004900     05  :TAG:-STATE             PIC X(02).                       00004900
005000     05  :TAG:-ZIP               PIC X(09).                       00005000
005100     05  :TAG:-MONTHLY-ACTIVITY  PIC S9(11)V9(2) COMP-3 OCCURS 12.00005100
005200     05  :TAG:-NOTES             PIC X(40).                       00005200
005300     05  :TAG:-AUDIT-STAMP.                                       00005300
005400         10  :TAG:-LAST-UPD-USERID  PIC X(08).                    00005400
005500         10  :TAG:-LAST-UPD-TIME    PIC 9(08).                    00005500
005600     05  FILLER                  PIC X(12).                       00005600
