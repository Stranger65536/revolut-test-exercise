000100 IDENTIFICATION DIVISION.                                         00000100
000200 PROGRAM-ID.    TRNPOST1.                                         00000200
000300 AUTHOR.        D W STOUT.                                        00000300
000400 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         00000400
000500 DATE-WRITTEN.  03/15/87.                                         00000500
000600 DATE-COMPILED.                                                   00000600
000700 SECURITY.      NON-CONFIDENTIAL.                                 00000700
000800*                                                                 00000800
000900***************************************************************** 00000900
001000* TRNPOST1  --  LEDGER TRANSFER POSTING JOB                     * 00001000
001100***************************************************************** 00001100
001200*                                                                 00001200
001300*    READS THE TRANSFER-FILE SEQUENTIALLY, ONE TRANSFER REQUEST   00001300
001400*    PER RECORD, AND POSTS EACH ONE AGAINST THE ACCOUNTS-FILE     00001400
001500*    THROUGH ACCTIO.  EACH TRANSFER IS VALIDATED AND POSTED ON    00001500
001600*    ITS OWN -- THIS IS NOT A SORTED/MATCHED UPDATE RUN AND THERE 00001600
001700*    ARE NO CONTROL BREAKS OR RUNNING TOTALS CARRIED BETWEEN      00001700
001800*    TRANSFERS, ONLY THE OPERATOR COUNTS AT 850.                  00001800
001900*                                                                 00001900
002000*    A TRANSFER IS REJECTED, WITH NO BALANCE CHANGE POSTED TO     00002000
002100*    EITHER ACCOUNT, WHEN:                                        00002100
002200*        - THE AMOUNT IS NOT STRICTLY POSITIVE                    00002200
002300*        - SOURCE-ACCT-ID EQUALS TARGET-ACCT-ID                   00002300
002400*        - EITHER ACCOUNT ID IS NOT ON THE ACCOUNTS-FILE          00002400
002500*        - THE DEBIT WOULD TAKE THE SOURCE BALANCE BELOW ZERO     00002500
002600*    THE TWO ACCOUNTS INVOLVED ARE ALWAYS FETCHED LOW-ID-FIRST    00002600
002700*    (NOT SOURCE-FIRST) SO THAT TWO TRANSFERS CROSSING THE SAME   00002700
002800*    PAIR OF ACCOUNTS IN OPPOSITE DIRECTIONS CANNOT DEADLOCK      00002800
002900*    AGAINST EACH OTHER ON THE INDEXED FILE.                      00002900
003000*                                                                 00003000
003100***************************************************************** 00003100
003200*                     CHANGE LOG                                * 00003200
003300***************************************************************** 00003300
003400* 03/15/87 DWS  ORIGINAL CODING.  SEQUENTIAL TRANSFER FILE DROVE  00003400
003500*               A FULL REWRITE OF A SORTED ACCOUNTS FILE, ONE     00003500
003600*               MATCHING PASS PER RUN.                            00003600
003700* 09/22/88 DWS  ACCOUNTS-FILE CONVERTED TO INDEXED ORGANIZATION;  00003700
003800*               THIS PROGRAM NOW CALLS THE NEW ACCTIO MODULE      00003800
003900*               INSTEAD OF OWNING THE ACCOUNTS FD DIRECTLY.       00003900
004000* 04/02/90 RSN  TKT#4410 - REJECTED TRANSFERS NOW SHOW THE        00004000
004100*               SPECIFIC REASON ON THE RESULT LINE INSTEAD OF A   00004100
004200*               FLAT "REJECTED"; OPERATIONS WAS RE-KEYING FAILED  00004200
004300*               TRANSFERS BY HAND AND GUESSING WHY THEY BOUNCED.  00004300
004400* 07/19/90 DWS  TKT#4512 - ADDED THE LOCK-ORDER READ (LOW ACCOUNT 00004400
004500*               ID FIRST).  TWO OVERNIGHT TRANSFERS CROSSING THE  00004500
004600*               SAME PAIR OF ACCOUNTS IN OPPOSITE DIRECTIONS HAD  00004600
004700*               BEEN DEADLOCKING AGAINST EACH OTHER.              00004700
004800* 11/14/91 JWB  TKT#5166 - END-OF-JOB NOW CALLS ACCTIO WITH       00004800
004900*               FUNCTION 'C' TO CLOSE ACCOUNTS-FILE.              00004900
005000* 03/03/92 RSN  TKT#5588 - A FAILED POST TO THE TARGET ACCOUNT,   00005000
005100*               AFTER THE SOURCE HAD ALREADY BEEN DEBITED, NOW    00005100
005200*               REVERSES THE SOURCE POST (680) SO A TRANSFER      00005200
005300*               CANNOT HALF-POST. BOTH SIDES GO OR NEITHER DOES.  00005300
005400* 02/27/95 DWS  TKT#6890 - NO SOURCE CHANGE; RE-VERIFIED AGAINST  00005400
005500*               THE NEW DASD POOL AFTER THE MIGRATION.            00005500
005600* 08/19/98 JWB  Y2K#0098 - WORKING-STORAGE DATE FIELDS REVIEWED   00005600
005700*               FOR YEAR 2000 READINESS.                          00005700
005800* 01/11/99 JWB  Y2K#0098 - SIGN-OFF.  RUN-DATE DISPLAY USES A     00005800
005900*               4-DIGIT YEAR; NO 2-DIGIT ARITHMETIC IN THIS JOB.  00005900
006000* 10/04/04 MPK  TKT#8401 - REJECT-REASON TEXT TIGHTENED UP SO IT  00006000
006100*               FITS ON ONE DISPLAY LINE WITH THE ACCOUNT IDS.    00006100
006200* 06/12/07 MPK  TKT#9015 - ZERO-AMOUNT TRANSFERS WERE SLIPPING    00006200
006300*               PAST THE POSITIVE-AMOUNT CHECK BECAUSE IT TESTED  00006300
006400*               "NOT NEGATIVE" INSTEAD OF "GREATER THAN ZERO".    00006400
006500* 03/14/11 LDM  TKT#9944 - 300-VALIDATE-TRANSFER AND              00006500
006600*               500-FETCH-ACCOUNTS RECODED TO GO TO THEIR OWN     00006600
006700*               -EXIT AS SOON AS A TRANSFER IS REJECTED, INSTEAD  00006700
006800*               OF NESTING THE REST OF THE CHECKS UNDER           00006800
006900*               IF NOT WS-TRAN-REJECTED.  NO LOGIC CHANGE.        00006900
007000*                                                                 00007000
007100 ENVIRONMENT DIVISION.                                            00007100
007200 CONFIGURATION SECTION.                                           00007200
007300 SOURCE-COMPUTER. IBM-390.                                        00007300
007400 OBJECT-COMPUTER. IBM-390.                                        00007400
007500 SPECIAL-NAMES.                                                   00007500
007600     C01 IS TOP-OF-FORM                                           00007600
007700     UPSI-0 ON  STATUS IS TRNPOST-TRACE-ON                        00007700
007800            OFF STATUS IS TRNPOST-TRACE-OFF.                      00007800
007900*                                                                 00007900
008000 INPUT-OUTPUT SECTION.                                            00008000
008100 FILE-CONTROL.                                                    00008100
008200     SELECT TRANSFER-FILE                                         00008200
008300            ASSIGN      TO TRANFILE                               00008300
008400            ACCESS MODE IS SEQUENTIAL                             00008400
008500            FILE STATUS IS WS-TRANFILE-STATUS.                    00008500
008600*                                                                 00008600
008700 DATA DIVISION.                                                   00008700
008800 FILE SECTION.                                                    00008800
008900 FD  TRANSFER-FILE                                                00008900
009000     RECORDING MODE IS F                                          00009000
009100     LABEL RECORDS ARE STANDARD                                   00009100
009200     DATA RECORD IS TRN-RECORD.                                   00009200
009300 COPY TRNREC REPLACING ==:TAG:== BY ==TRN==.                      00009300
009400*                                                                 00009400
009500 WORKING-STORAGE SECTION.                                         00009500
009600 01  WS-FIELDS.                                                   00009600
009700     05  WS-TRANFILE-STATUS       PIC X(2)  VALUE SPACES.         00009700
009800         88  WS-TRANFILE-OK        VALUE "00".                    00009800
009900         88  WS-TRANFILE-EOF       VALUE "10".                    00009900
010000     05  WS-TRAN-EOF-SW           PIC X(1)  VALUE "N".            00010000
010100         88  WS-TRAN-EOF           VALUE "Y".                     00010100
010200     05  WS-REJECT-REASON         PIC X(40) VALUE SPACES.         00010200
010300     05  WS-REJECT-SW             PIC X(1)  VALUE "N".            00010300
010400         88  WS-TRAN-REJECTED      VALUE "Y".                     00010400
010500*                                                                 00010500
010600 01  WORK-VARIABLES.                                              00010600
010700     05  PARA-NAME                PIC X(40) VALUE SPACES.         00010700
010800     05  ABEND-REASON             PIC X(50) VALUE SPACES.         00010800
010900     05  WS-LOW-ID                PIC X(20) VALUE SPACES.         00010900
011000     05  WS-HIGH-ID               PIC X(20) VALUE SPACES.         00011000
011100     05  WS-SOURCE-IS-LOW-SW      PIC X(1)  VALUE "N".            00011100
011200         88  WS-SOURCE-IS-LOW      VALUE "Y".                     00011200
011300     05  WS-NEW-SOURCE-AMT        PIC S9(13)V9(2) COMP-3 VALUE 0. 00011300
011400     05  WS-NEW-TARGET-AMT        PIC S9(13)V9(2) COMP-3 VALUE 0. 00011400
011500*                                                                 00011500
011600 01  WS-LOW-ID-SAVE               PIC X(20) VALUE SPACES.         00011600
011700 01  WS-LOW-ID-SAVE-N REDEFINES WS-LOW-ID-SAVE                    00011700
011800                               PIC 9(20).                         00011800
011900*                                                                 00011900
012000 01  ACCTIO-LINK-FIELDS.                                          00012000
012100     05  ACCTIO-FUNCTION          PIC X(01) VALUE SPACES.         00012100
012200     05  ACCTIO-RETURN-CD         PIC S9(4) COMP   VALUE 0.       00012200
012300         88  ACCTIO-OK             VALUE 0.                       00012300
012400         88  ACCTIO-NOTFND         VALUE 4.                       00012400
012500*                                                                 00012500
012600 COPY ACCTREC REPLACING ==:TAG:== BY ==WS-LOW-ACCT==.             00012600
012700 COPY ACCTREC REPLACING ==:TAG:== BY ==WS-HIGH-ACCT==.            00012700
012800*                                                                 00012800
012900 01  WS-AMOUNT-EDIT                PIC ---,---,---,---,--9.99.    00012900
013000 01  WS-AMOUNT-EDIT-N REDEFINES WS-AMOUNT-EDIT                    00013000
013100                               PIC X(20).                         00013100
013200*                                                                 00013200
013300 01  WS-CURRENT-DATE-TIME.                                        00013300
013400     05  WS-CURRENT-DATE.                                         00013400
013500         10  WS-CURRENT-CC        PIC 9(2).                       00013500
013600         10  WS-CURRENT-YY        PIC 9(2).                       00013600
013700         10  WS-CURRENT-MM        PIC 9(2).                       00013700
013800         10  WS-CURRENT-DD        PIC 9(2).                       00013800
013900     05  WS-CURRENT-TIME          PIC 9(8).                       00013900
014000 01  WS-CURRENT-DATE-N REDEFINES WS-CURRENT-DATE-TIME.            00014000
014100     05  WS-CURRENT-DATE-X        PIC 9(8).                       00014100
014200     05  FILLER                   PIC X(8).                       00014200
014300*                                                                 00014300
014400 01  REPORT-TOTALS.                                               00014400
014500     05  NUM-TRAN-READ            PIC S9(9) COMP-3 VALUE +0.      00014500
014600     05  NUM-TRAN-POSTED          PIC S9(9) COMP-3 VALUE +0.      00014600
014700     05  NUM-TRAN-REJ-AMOUNT      PIC S9(9) COMP-3 VALUE +0.      00014700
014800     05  NUM-TRAN-REJ-SAMEACCT    PIC S9(9) COMP-3 VALUE +0.      00014800
014900     05  NUM-TRAN-REJ-NOTFOUND    PIC S9(9) COMP-3 VALUE +0.      00014900
015000     05  NUM-TRAN-REJ-FUNDS       PIC S9(9) COMP-3 VALUE +0.      00015000
015100*                                                                 00015100
015200***************************************************************** 00015200
015300 PROCEDURE DIVISION.                                              00015300
015400***************************************************************** 00015400
015500*                                                                 00015500
015600 000-MAIN.                                                        00015600
015700     MOVE "000-MAIN" TO PARA-NAME.                                00015700
015800     ACCEPT WS-CURRENT-DATE FROM DATE.                            00015800
015900     ACCEPT WS-CURRENT-TIME FROM TIME.                            00015900
016000     DISPLAY "TRNPOST1 STARTED - " WS-CURRENT-MM "/"              00016000
016100             WS-CURRENT-DD "/" WS-CURRENT-YY.                     00016100
016200*                                                                 00016200
016300     PERFORM 700-OPEN-FILES      THRU 700-EXIT.                   00016300
016400     PERFORM 750-READ-TRANSFER   THRU 750-EXIT.                   00016400
016500     PERFORM 100-PROCESS-ONE-TRANSFER THRU 100-EXIT               00016500
016600             UNTIL WS-TRAN-EOF.                                   00016600
016700*                                                                 00016700
016800     PERFORM 850-DISPLAY-RUN-TOTALS THRU 850-EXIT.                00016800
016900     PERFORM 790-CLOSE-FILES     THRU 790-EXIT.                   00016900
017000*                                                                 00017000
017100     GOBACK.                                                      00017100
017200*                                                                 00017200
017300 000-EXIT.                                                        00017300
017400     EXIT.                                                        00017400
017500*                                                                 00017500
017600 100-PROCESS-ONE-TRANSFER.                                        00017600
017700     MOVE "100-PROCESS-ONE-TRANSFER" TO PARA-NAME.                00017700
017800     ADD 1 TO NUM-TRAN-READ.                                      00017800
017900     MOVE "N" TO WS-REJECT-SW.                                    00017900
018000     MOVE SPACES TO WS-REJECT-REASON.                             00018000
018100*                                                                 00018100
018200     PERFORM 300-VALIDATE-TRANSFER THRU 300-EXIT.                 00018200
018300     IF NOT WS-TRAN-REJECTED                                      00018300
018400        PERFORM 400-DETERMINE-LOCK-ORDER THRU 400-EXIT            00018400
018500        PERFORM 500-FETCH-ACCOUNTS      THRU 500-EXIT             00018500
018600     END-IF.                                                      00018600
018700     IF NOT WS-TRAN-REJECTED                                      00018700
018800        PERFORM 600-COMPUTE-NEW-BALANCES THRU 600-EXIT            00018800
018900        PERFORM 650-CHECK-SUFFICIENT-FUNDS THRU 650-EXIT          00018900
019000     END-IF.                                                      00019000
019100     IF NOT WS-TRAN-REJECTED                                      00019100
019200        PERFORM 675-POST-TRANSFER THRU 675-POST-EXIT              00019200
019300     END-IF.                                                      00019300
019400*                                                                 00019400
019500     PERFORM 800-DISPLAY-RESULT-LINE THRU 800-EXIT.               00019500
019600     PERFORM 750-READ-TRANSFER       THRU 750-EXIT.               00019600
019700 100-EXIT.                                                        00019700
019800     EXIT.                                                        00019800
019900*                                                                 00019900
020000 300-VALIDATE-TRANSFER.                                           00020000
020100*    POSITIVE-AMOUNT RULE AND DISTINCT-ACCOUNTS RULE.  BOTH ARE   00020100
020200*    CHECKED BEFORE EITHER ACCOUNT IS READ.  EACH CHECK FALLS     00020200
020300*    THROUGH TO 300-EXIT AS SOON AS A TRANSFER IS REJECTED.       00020300
020400     MOVE "300-VALIDATE-TRANSFER" TO PARA-NAME.                   00020400
020500     IF TRN-AMOUNT NOT > 0                                        00020500
020600        MOVE "Y" TO WS-REJECT-SW                                  00020600
020700        MOVE "AMOUNT NOT POSITIVE" TO WS-REJECT-REASON            00020700
020800        ADD 1 TO NUM-TRAN-REJ-AMOUNT                              00020800
020900        GO TO 300-EXIT.                                           00020900
021000     IF TRN-SOURCE-ID = TRN-TARGET-ID                             00021000
021100        MOVE "Y" TO WS-REJECT-SW                                  00021100
021200        MOVE "SOURCE AND TARGET ARE THE SAME ACCOUNT"             00021200
021300                                  TO WS-REJECT-REASON             00021300
021400        ADD 1 TO NUM-TRAN-REJ-SAMEACCT                            00021400
021500        GO TO 300-EXIT.                                           00021500
021600 300-EXIT.                                                        00021600
021700     EXIT.                                                        00021700
021800*                                                                 00021800
021900 400-DETERMINE-LOCK-ORDER.                                        00021900
022000*    DEADLOCK-AVOIDANCE ORDERING RULE -- THE ACCOUNT WHOSE ID     00022000
022100*    COMPARES LESS-THAN THE OTHER IS ALWAYS READ FIRST, REGARD-   00022100
022200*    LESS OF WHICH SIDE OF THE TRANSFER IT IS ON.                 00022200
022300     MOVE "400-DETERMINE-LOCK-ORDER" TO PARA-NAME.                00022300
022400     IF TRN-SOURCE-ID < TRN-TARGET-ID                             00022400
022500        MOVE TRN-SOURCE-ID TO WS-LOW-ID                           00022500
022600        MOVE TRN-TARGET-ID TO WS-HIGH-ID                          00022600
022700        MOVE "Y" TO WS-SOURCE-IS-LOW-SW                           00022700
022800     ELSE                                                         00022800
022900        MOVE TRN-TARGET-ID TO WS-LOW-ID                           00022900
023000        MOVE TRN-SOURCE-ID TO WS-HIGH-ID                          00023000
023100        MOVE "N" TO WS-SOURCE-IS-LOW-SW                           00023100
023200     END-IF.                                                      00023200
023300 400-EXIT.                                                        00023300
023400     EXIT.                                                        00023400
023500*                                                                 00023500
023600 500-FETCH-ACCOUNTS.                                              00023600
023700*    EXISTENCE RULE -- A LOOKUP MISS ON EITHER SIDE ABORTS THE    00023700
023800*    WHOLE TRANSFER WITH NO WRITES.  LOW-ID ACCOUNT IS FETCHED    00023800
023900*    FIRST, THEN THE HIGH-ID ACCOUNT; A MISS ON THE LOW-ID SIDE   00023900
024000*    SKIPS THE HIGH-ID CALL ENTIRELY VIA THE GO TO BELOW.         00024000
024100     MOVE "500-FETCH-ACCOUNTS" TO PARA-NAME.                      00024100
024200     MOVE "F"           TO ACCTIO-FUNCTION.                       00024200
024300     MOVE WS-LOW-ID      TO WS-LOW-ACCT-ID.                       00024300
024400     CALL "ACCTIO" USING ACCTIO-FUNCTION, WS-LOW-ACCT-RECORD,     00024400
024500                          ACCTIO-RETURN-CD.                       00024500
024600     IF ACCTIO-NOTFND                                             00024600
024700        MOVE "Y" TO WS-REJECT-SW                                  00024700
024800        MOVE "ACCOUNT NOT FOUND" TO WS-REJECT-REASON              00024800
024900        ADD 1 TO NUM-TRAN-REJ-NOTFOUND                            00024900
025000        GO TO 500-EXIT.                                           00025000
025100*                                                                 00025100
025200     MOVE "F"            TO ACCTIO-FUNCTION.                      00025200
025300     MOVE WS-HIGH-ID      TO WS-HIGH-ACCT-ID.                     00025300
025400     CALL "ACCTIO" USING ACCTIO-FUNCTION, WS-HIGH-ACCT-RECORD,    00025400
025500                          ACCTIO-RETURN-CD.                       00025500
025600     IF ACCTIO-NOTFND                                             00025600
025700        MOVE "Y" TO WS-REJECT-SW                                  00025700
025800        MOVE "ACCOUNT NOT FOUND" TO WS-REJECT-REASON              00025800
025900        ADD 1 TO NUM-TRAN-REJ-NOTFOUND                            00025900
026000        GO TO 500-EXIT.                                           00026000
026100 500-EXIT.                                                        00026100
026200     EXIT.                                                        00026200
026300*                                                                 00026300
026400 600-COMPUTE-NEW-BALANCES.                                        00026400
026500*    THE SOURCE MAY BE WHICHEVER OF THE TWO FETCHED RECORDS WAS   00026500
026600*    NOT READ FIRST -- WS-SOURCE-IS-LOW-SW SAYS WHICH ONE IT IS.  00026600
026700*    NO ROUNDING IS EVER NEEDED; BOTH SIDES ARE ALREADY AT TWO    00026700
026800*    DECIMAL PLACES.                                              00026800
026900     MOVE "600-COMPUTE-NEW-BALANCES" TO PARA-NAME.                00026900
027000     IF WS-SOURCE-IS-LOW                                          00027000
027100        COMPUTE WS-NEW-SOURCE-AMT =                               00027100
027200                WS-LOW-ACCT-AMOUNT - TRN-AMOUNT                   00027200
027300        COMPUTE WS-NEW-TARGET-AMT =                               00027300
027400                WS-HIGH-ACCT-AMOUNT + TRN-AMOUNT                  00027400
027500     ELSE                                                         00027500
027600        COMPUTE WS-NEW-SOURCE-AMT =                               00027600
027700                WS-HIGH-ACCT-AMOUNT - TRN-AMOUNT                  00027700
027800        COMPUTE WS-NEW-TARGET-AMT =                               00027800
027900                WS-LOW-ACCT-AMOUNT + TRN-AMOUNT                   00027900
028000     END-IF.                                                      00028000
028100 600-EXIT.                                                        00028100
028200     EXIT.                                                        00028200
028300*                                                                 00028300
028400 650-CHECK-SUFFICIENT-FUNDS.                                      00028400
028500*    SUFFICIENT-FUNDS RULE.  A NEGATIVE RESULT REJECTS THE WHOLE  00028500
028600*    TRANSFER; NOTHING HAS BEEN WRITTEN YET AT THIS POINT.        00028600
028700     MOVE "650-CHECK-SUFFICIENT-FUNDS" TO PARA-NAME.              00028700
028800     IF WS-NEW-SOURCE-AMT < 0                                     00028800
028900        MOVE "Y" TO WS-REJECT-SW                                  00028900
029000        MOVE "INSUFFICIENT FUNDS" TO WS-REJECT-REASON             00029000
029100        ADD 1 TO NUM-TRAN-REJ-FUNDS                               00029100
029200     END-IF.                                                      00029200
029300 650-EXIT.                                                        00029300
029400     EXIT.                                                        00029400
029500*                                                                 00029500
029600 675-POST-TRANSFER.                                               00029600
029700*    WRITE STEP.  SOURCE IS POSTED FIRST, THEN TARGET.  IF THE    00029700
029800*    TARGET POST FAILS AFTER THE SOURCE HAS ALREADY GONE THROUGH, 00029800
029900*    750 PUTS THE SOURCE BACK THE WAY IT WAS SO THE TWO UPDATES   00029900
030000*    STAY ALL-OR-NOTHING.                                         00030000
030100     MOVE "675-POST-TRANSFER" TO PARA-NAME.                       00030100
030200     IF WS-SOURCE-IS-LOW                                          00030200
030300        MOVE WS-NEW-SOURCE-AMT TO WS-LOW-ACCT-AMOUNT              00030300
030400     ELSE                                                         00030400
030500        MOVE WS-NEW-SOURCE-AMT TO WS-HIGH-ACCT-AMOUNT             00030500
030600     END-IF.                                                      00030600
030700     MOVE "U" TO ACCTIO-FUNCTION.                                 00030700
030800     IF WS-SOURCE-IS-LOW                                          00030800
030900        CALL "ACCTIO" USING ACCTIO-FUNCTION, WS-LOW-ACCT-RECORD,  00030900
031000                             ACCTIO-RETURN-CD                     00031000
031100     ELSE                                                         00031100
031200        CALL "ACCTIO" USING ACCTIO-FUNCTION, WS-HIGH-ACCT-RECORD, 00031200
031300                             ACCTIO-RETURN-CD                     00031300
031400     END-IF.                                                      00031400
031500*                                                                 00031500
031600     IF WS-SOURCE-IS-LOW                                          00031600
031700        MOVE WS-NEW-TARGET-AMT TO WS-HIGH-ACCT-AMOUNT             00031700
031800     ELSE                                                         00031800
031900        MOVE WS-NEW-TARGET-AMT TO WS-LOW-ACCT-AMOUNT              00031900
032000     END-IF.                                                      00032000
032100     MOVE "U" TO ACCTIO-FUNCTION.                                 00032100
032200     IF WS-SOURCE-IS-LOW                                          00032200
032300        CALL "ACCTIO" USING ACCTIO-FUNCTION, WS-HIGH-ACCT-RECORD, 00032300
032400                             ACCTIO-RETURN-CD                     00032400
032500     ELSE                                                         00032500
032600        CALL "ACCTIO" USING ACCTIO-FUNCTION, WS-LOW-ACCT-RECORD,  00032600
032700                             ACCTIO-RETURN-CD                     00032700
032800     END-IF.                                                      00032800
032900     IF NOT ACCTIO-OK                                             00032900
033000        MOVE "ACCTIO REPORTED A FAILED TARGET POST"               00033000
033100                                  TO ABEND-REASON                 00033100
033200        PERFORM 680-REVERSE-SOURCE-POST THRU 680-REV-EXIT         00033200
033300        MOVE "Y" TO WS-REJECT-SW                                  00033300
033400        MOVE "POSTING FAILED - REVERSED" TO WS-REJECT-REASON      00033400
033500     ELSE                                                         00033500
033600        ADD 1 TO NUM-TRAN-POSTED                                  00033600
033700     END-IF.                                                      00033700
033800 675-POST-EXIT.                                                   00033800
033900     EXIT.                                                        00033900
034000*                                                                 00034000
034100 680-REVERSE-SOURCE-POST.                                         00034100
034200*    COMPENSATING WRITE -- PUTS THE SOURCE ACCOUNT BACK TO ITS    00034200
034300*    PRE-TRANSFER BALANCE WHEN THE TARGET POST DID NOT GO         00034300
034400*    THROUGH.  THIS IS THE BATCH STAND-IN FOR A TWO-PHASE COMMIT. 00034400
034500     MOVE "680-REVERSE-SOURCE-POST" TO PARA-NAME.                 00034500
034600     MOVE "U" TO ACCTIO-FUNCTION.                                 00034600
034700     IF WS-SOURCE-IS-LOW                                          00034700
034800        COMPUTE WS-LOW-ACCT-AMOUNT =                              00034800
034900                WS-LOW-ACCT-AMOUNT + TRN-AMOUNT                   00034900
035000        CALL "ACCTIO" USING ACCTIO-FUNCTION, WS-LOW-ACCT-RECORD,  00035000
035100                             ACCTIO-RETURN-CD                     00035100
035200     ELSE                                                         00035200
035300        COMPUTE WS-HIGH-ACCT-AMOUNT =                             00035300
035400                WS-HIGH-ACCT-AMOUNT + TRN-AMOUNT                  00035400
035500        CALL "ACCTIO" USING ACCTIO-FUNCTION, WS-HIGH-ACCT-RECORD, 00035500
035600                             ACCTIO-RETURN-CD                     00035600
035700     END-IF.                                                      00035700
035800     IF NOT ACCTIO-OK                                             00035800
035900        PERFORM 9999-ABEND-ROUTINE THRU 9999-EXIT                 00035900
036000     END-IF.                                                      00036000
036100 680-REV-EXIT.                                                    00036100
036200     EXIT.                                                        00036200
036300*                                                                 00036300
036400 700-OPEN-FILES.                                                  00036400
036500     MOVE "700-OPEN-FILES" TO PARA-NAME.                          00036500
036600     OPEN INPUT TRANSFER-FILE.                                    00036600
036700     IF WS-TRANFILE-STATUS NOT = "00"                             00036700
036800        DISPLAY "ERROR OPENING TRANSFER-FILE. RC: "               00036800
036900                WS-TRANFILE-STATUS                                00036900
037000        MOVE "TRNPOST1 - OPEN TRANSFER-FILE FAILED"               00037000
037100                                  TO ABEND-REASON                 00037100
037200        PERFORM 9999-ABEND-ROUTINE THRU 9999-EXIT                 00037200
037300     END-IF.                                                      00037300
037400 700-EXIT.                                                        00037400
037500     EXIT.                                                        00037500
037600*                                                                 00037600
037700 750-READ-TRANSFER.                                               00037700
037800     MOVE "750-READ-TRANSFER" TO PARA-NAME.                       00037800
037900     READ TRANSFER-FILE                                           00037900
038000         AT END                                                   00038000
038100            MOVE "Y" TO WS-TRAN-EOF-SW                            00038100
038200     END-READ.                                                    00038200
038300     IF NOT WS-TRAN-EOF                                           00038300
038400        IF WS-TRANFILE-STATUS NOT = "00"                          00038400
038500           MOVE "TRNPOST1 - READ TRANSFER-FILE I/O ERROR"         00038500
038600                                  TO ABEND-REASON                 00038600
038700           PERFORM 9999-ABEND-ROUTINE THRU 9999-EXIT              00038700
038800        END-IF                                                    00038800
038900     END-IF.                                                      00038900
039000 750-EXIT.                                                        00039000
039100     EXIT.                                                        00039100
039200*                                                                 00039200
039300 790-CLOSE-FILES.                                                 00039300
039400     MOVE "790-CLOSE-FILES" TO PARA-NAME.                         00039400
039500     MOVE "C" TO ACCTIO-FUNCTION.                                 00039500
039600     CALL "ACCTIO" USING ACCTIO-FUNCTION, WS-LOW-ACCT-RECORD,     00039600
039700                          ACCTIO-RETURN-CD.                       00039700
039800     CLOSE TRANSFER-FILE.                                         00039800
039900 790-EXIT.                                                        00039900
040000     EXIT.                                                        00040000
040100*                                                                 00040100
040200 800-DISPLAY-RESULT-LINE.                                         00040200
040300     MOVE "800-DISPLAY-RESULT-LINE" TO PARA-NAME.                 00040300
040400     IF WS-TRAN-REJECTED                                          00040400
040500        DISPLAY "REJECTED  " TRN-SOURCE-ID " -> " TRN-TARGET-ID   00040500
040600                " REASON: " WS-REJECT-REASON                      00040600
040700     ELSE                                                         00040700
040800        MOVE TRN-AMOUNT TO WS-AMOUNT-EDIT                         00040800
040900        DISPLAY "ACCEPTED  " TRN-SOURCE-ID " -> " TRN-TARGET-ID   00040900
041000                " AMOUNT: " WS-AMOUNT-EDIT                        00041000
041100     END-IF.                                                      00041100
041200 800-EXIT.                                                        00041200
041300     EXIT.                                                        00041300
041400*                                                                 00041400
041500 850-DISPLAY-RUN-TOTALS.                                          00041500
041600     MOVE "850-DISPLAY-RUN-TOTALS" TO PARA-NAME.                  00041600
041700     DISPLAY "TRNPOST1 RUN TOTALS".                               00041700
041800     DISPLAY "    TRANSFERS READ.............: " NUM-TRAN-READ.   00041800
041900     DISPLAY "    TRANSFERS POSTED...........: " NUM-TRAN-POSTED. 00041900
042000     DISPLAY "    REJECTED - BAD AMOUNT.......: "                 00042000
042100             NUM-TRAN-REJ-AMOUNT.                                 00042100
042200     DISPLAY "    REJECTED - SAME ACCOUNT.....: "                 00042200
042300             NUM-TRAN-REJ-SAMEACCT.                               00042300
042400     DISPLAY "    REJECTED - NOT FOUND........: "                 00042400
042500             NUM-TRAN-REJ-NOTFOUND.                               00042500
042600     DISPLAY "    REJECTED - INSUFF. FUNDS....: "                 00042600
042700             NUM-TRAN-REJ-FUNDS.                                  00042700
042800 850-EXIT.                                                        00042800
042900     EXIT.                                                        00042900
043000*                                                                 00043000
043100 9999-ABEND-ROUTINE.                                              00043100
043200     MOVE WS-LOW-ID TO WS-LOW-ID-SAVE.                            00043200
043300     DISPLAY "*** TRNPOST1 ABEND *** ".                           00043300
043400     DISPLAY "    LAST PARAGRAPH: " PARA-NAME.                    00043400
043500     DISPLAY "    REASON........: " ABEND-REASON.                 00043500
043600     DISPLAY "    TRANFILE STATUS: " WS-TRANFILE-STATUS.          00043600
043700     DISPLAY "    LOW-ID (NUM)..: " WS-LOW-ID-SAVE-N.             00043700
043800     MOVE 16 TO RETURN-CODE.                                      00043800
043900     GOBACK.                                                      00043900
044000 9999-EXIT.                                                       00044000
044100     EXIT.                                                        00044100
