000100***************************************************************** 00000100
000200* TRNREC  --  TRANSFER REQUEST RECORD                           * 00000200
000300***************************************************************** 00000300
000400*                                                                 00000400
000500*    ONE ENTRY PER TRANSFER REQUEST ON THE TRANSFER-FILE READ BY  00000500
000600*    TRNPOST1.  :TAG:-SOURCE-ID IS DEBITED, :TAG:-TARGET-ID IS    00000600
000700*    CREDITED, :TAG:-AMOUNT MOVES BETWEEN THEM.  REPLACE          00000700
000800*    ==:TAG:== WITH THE PREFIX WANTED AT EACH COPY POINT.         00000800
000900*                                                                 00000900
001000*    TRNPOST1 ONLY EVER READS :TAG:-SOURCE-ID, :TAG:-TARGET-ID,   00001000
001100*    AND :TAG:-AMOUNT.  THE REST OF THE RECORD IS THE ORIGINATING 00001100
001200*    CHANNEL'S BOOKKEEPING AND RIDES THROUGH UNUSED.              00001200
001300*                                                                 00001300
001400* 03/15/87 RSN  TKT#A1173 - ORIGINAL LAYOUT.                      00001400
001500* 09/22/88 DWS  TKT#4502 - WIDENED TO THE FULL REQUEST RECORD THE 00001500
001600*                 UPSTREAM CHANNEL SYSTEMS ACTUALLY SEND; POSTING 00001600
001700*                 LOGIC UNCHANGED, STILL READS ONLY THE THREE     00001700
001800*                 FIELDS NAMED ABOVE.                             00001800
001900*                                                                 00001900
002000 01  :TAG:-RECORD.                                                00002000
002100     05  :TAG:-SOURCE-ID          PIC X(20).                      00002100
002200     05  :TAG:-TARGET-ID          PIC X(20).                      00002200
002300     05  :TAG:-AMOUNT             PIC S9(13)V9(2) COMP-3.         00002300
002400     05  :TAG:-CURRENCY-CODE      PIC X(03).                      00002400
002500     05  :TAG:-CHANNEL-CD         PIC X(02).                      00002500
002600     05  :TAG:-BATCH-ID           PIC X(08).                      00002600
002700     05  :TAG:-REQUEST-DATE.                                      00002700
002800         10  :TAG:-REQ-CC         PIC 9(02).                      00002800
002900         10  :TAG:-REQ-YY         PIC 9(02).                      00002900
003000         10  :TAG:-REQ-MM         PIC 9(02).                      00003000
003100         10  :TAG:-REQ-DD         PIC 9(02).                      00003100
003200     05  :TAG:-REQUESTOR-ID       PIC X(08).                      00003200
003300     05  :TAG:-APPROVAL-CD        PIC X(01).                      00003300
003400         88  :TAG:-APPROVED        VALUE "Y".                     00003400
003500         88  :TAG:-NOT-APPROVED    VALUE "N".                     00003500
003600     05  :TAG:-MEMO-TEXT          PIC X(30).                      00003600
003700     05  :TAG:-AUDIT-STAMP.                                       00003700
003800         10  :TAG:-ENTERED-USERID PIC X(08).                      00003800
003900         10  :TAG:-ENTERED-TIME   PIC 9(08).                      00003900
004000     05  FILLER                  PIC X(10).                       00004000
